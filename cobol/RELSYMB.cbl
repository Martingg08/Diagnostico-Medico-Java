000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  RELSYMB.
000400 AUTHOR. T. G. DIAZ.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 03/14/94.
000700 DATE-COMPILED. 03/14/94.
000800 SECURITY. NON-CONFIDENTIAL.
000900
001000******************************************************************
001100*REMARKS.
001200*
001300*    CALLED BY PATDIAG WHEN A RULE FIRES.  BUILDS THE COMMA-
001400*    SEPARATED RELEVANT-SYMPTOMS TEXT FROM THE SHORT LIST OF
001500*    SYMPTOM NAMES THE CALLER PASSES IN, TRIMMING THE TRAILING
001600*    BLANKS OFF EACH NAME AND TRUNCATING THE RESULT AT 24 BYTES
001700*    TO FIT THE DIAGNOSIS OUTPUT RECORD.
001800*
001900******************************************************************
002000*CHANGE LOG.
002100*
002200*   DATE      PROGRAMMER   REQUEST#    DESCRIPTION
002300*   --------  -----------  ----------  --------------------------
002400*   03/14/94  TGD          Q94-0118    ORIGINAL PROGRAM
002500*   07/02/94  TGD          Q94-0271    RAISED TABLE SIZE FROM 2 TO
002600*                                      3 SYMPTOMS FOR THE NEW
002700*                                      COVID RULE
002800*   09/18/98  AK           Q98-0511    Y2K REVIEW - NO DATE FIELDS
002900*                                      IN THIS PROGRAM, NO CHANGE
003000*                                      REQUIRED, SIGNED OFF
003100*   04/03/02  MM           Q02-0087    ADDED FINAL-LENGTH TRACE
003200*                                      DISPLAY FOR PROD SUPPORT
003300*                                      AFTER Q02-0079 INCIDENT
003400******************************************************************
003500
003600 ENVIRONMENT DIVISION.
003700 CONFIGURATION SECTION.
003800 SOURCE-COMPUTER. IBM-390.
003900 OBJECT-COMPUTER. IBM-390.
004000 SPECIAL-NAMES.
004100     UPSI-0 ON RELSYMB-DEBUG-SW.
004200 INPUT-OUTPUT SECTION.
004300
004400 DATA DIVISION.
004500 FILE SECTION.
004600
004700 WORKING-STORAGE SECTION.
004800 01  WS-BUILD-FIELDS.
004900     05  WS-BUILD-AREA           PIC X(24) VALUE SPACES.
005000     05  WS-BUILD-PTR            PIC 9(2) COMP VALUE 1.
005100     05  WS-SEG-IDX              PIC 9(1) COMP.
005200     05  WS-CHAR-IDX             PIC 9(2) COMP.
005300     05  WS-SYM-TRIM-LEN         PIC 9(2) COMP.
005400     05  WS-FINAL-LEN            PIC 9(2) COMP.
005500
005600 01  WS-CURRENT-SYMPTOM          PIC X(12) VALUE SPACES.
005700 01  WS-CURRENT-SYMPTOM-CHARS REDEFINES WS-CURRENT-SYMPTOM.
005800     05  WS-SYM-CHAR OCCURS 12 TIMES
005900             INDEXED BY CHR-IDX  PIC X(01).
006000
006100 01  WS-BUILD-AREA-CHARS REDEFINES WS-BUILD-AREA.
006200     05  WS-OUT-CHAR OCCURS 24 TIMES
006300             INDEXED BY OUT-IDX  PIC X(01).
006400
006500 LINKAGE SECTION.
006600 01  LK-REL-COUNT                PIC 9(1) COMP.
006700 01  LK-REL-TABLE.
006800     05  LK-REL-SYMPTOM OCCURS 3 TIMES PIC X(12).
006900 01  LK-REL-TABLE-ALT REDEFINES LK-REL-TABLE.
007000     05  LK-REL-TABLE-TEXT       PIC X(36).
007100 01  LK-REL-OUTPUT                PIC X(24).
007200
007300 PROCEDURE DIVISION USING LK-REL-COUNT, LK-REL-TABLE,
007400         LK-REL-OUTPUT.
007500
007600 000-BUILD-STRING.
007700     MOVE SPACES TO LK-REL-OUTPUT.
007800     MOVE SPACES TO WS-BUILD-AREA.
007900     MOVE 1 TO WS-BUILD-PTR.
008000     IF LK-REL-COUNT = ZERO OR LK-REL-TABLE-TEXT = SPACES
008100         GO TO 000-EXIT.
008200     PERFORM 100-APPEND-ONE-SYMPTOM THRU 100-EXIT
008300         VARYING WS-SEG-IDX FROM 1 BY 1
008400         UNTIL WS-SEG-IDX > LK-REL-COUNT.
008500     MOVE WS-BUILD-AREA TO LK-REL-OUTPUT.
008600     PERFORM 200-CALC-FINAL-LEN THRU 200-EXIT.
008700 000-EXIT.
008800     GOBACK.
008900
009000 100-APPEND-ONE-SYMPTOM.
009100     MOVE LK-REL-SYMPTOM(WS-SEG-IDX) TO WS-CURRENT-SYMPTOM.
009200     MOVE 12 TO WS-CHAR-IDX.
009300     PERFORM 110-BACK-UP-ONE-CHAR THRU 110-EXIT
009400         UNTIL WS-CHAR-IDX = 0
009500            OR WS-SYM-CHAR(WS-CHAR-IDX) NOT = SPACE.
009600     MOVE WS-CHAR-IDX TO WS-SYM-TRIM-LEN.
009700     IF WS-SEG-IDX > 1
009800         STRING ", " DELIMITED BY SIZE
009900             INTO WS-BUILD-AREA
010000             WITH POINTER WS-BUILD-PTR
010100         END-STRING.
010200     IF WS-SYM-TRIM-LEN > 0
010300         STRING WS-CURRENT-SYMPTOM(1:WS-SYM-TRIM-LEN)
010400                 DELIMITED BY SIZE
010500             INTO WS-BUILD-AREA
010600             WITH POINTER WS-BUILD-PTR
010700         END-STRING.
010800 100-EXIT.
010900     EXIT.
011000
011100 110-BACK-UP-ONE-CHAR.
011200     SUBTRACT 1 FROM WS-CHAR-IDX.
011300 110-EXIT.
011400     EXIT.
011500
011600 200-CALC-FINAL-LEN.
011700     MOVE 24 TO WS-CHAR-IDX.
011800     PERFORM 210-BACK-UP-OUT-CHAR THRU 210-EXIT
011900         UNTIL WS-CHAR-IDX = 0
012000            OR WS-OUT-CHAR(WS-CHAR-IDX) NOT = SPACE.
012100     MOVE WS-CHAR-IDX TO WS-FINAL-LEN.
012200     IF RELSYMB-DEBUG-SW
012300         DISPLAY "** RELSYMB BUILT " LK-REL-OUTPUT
012400                 " LEN " WS-FINAL-LEN.
012500 200-EXIT.
012600     EXIT.
012700
012800 210-BACK-UP-OUT-CHAR.
012900     SUBTRACT 1 FROM WS-CHAR-IDX.
013000 210-EXIT.
013100     EXIT.
