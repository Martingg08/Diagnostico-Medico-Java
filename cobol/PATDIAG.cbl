000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  PATDIAG.
000400 AUTHOR. T. G. DIAZ.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 03/14/94.
000700 DATE-COMPILED. 03/14/94.
000800 SECURITY. NON-CONFIDENTIAL.
000900
001000******************************************************************
001100*REMARKS.
001200*
001300*          THIS PROGRAM APPLIES THE CLINIC'S SYMPTOM-BASED
001400*          PRE-DIAGNOSIS RULE SET AGAINST EACH PATIENT RECORD
001500*          COLLECTED BY THE INTAKE CLERKS ON THE WALK-IN FORM.
001600*
001700*          IT LOADS THE FIXED DIAGNOSTIC KNOWLEDGE BASE (RULES
001800*          R1 THROUGH R6), READS EACH PATIENT TO END OF FILE,
001900*          BUILDS THE PATIENT'S DISTINCT SYMPTOM LIST, APPLIES
002000*          EVERY RULE IN SEQUENCE, AND WRITES ONE DIAGNOSIS
002100*          RECORD FOR EVERY RULE THAT FIRES.  A PATIENT WHO
002200*          MATCHES NO RULE GETS A SINGLE "SIN DIAGNOSTICO"
002300*          PLACEHOLDER RECORD SO EVERY PATIENT READ PRODUCES
002400*          AT LEAST ONE DIAGNOSIS RECORD OUT.
002500*
002600*          A ONE-PAGE SUMMARY REPORT IS PRODUCED AT END OF JOB
002700*          SHOWING THE COUNT OF EACH DISEASE DIAGNOSED PLUS
002800*          PATIENTS-PROCESSED, RECORDS-REJECTED AND TOTAL
002900*          DIAGNOSES EMITTED.
003000*
003100******************************************************************
003200
003300         INPUT FILE              -   DDS0002.PATSYMPT
003400
003500         OUTPUT FILE PRODUCED    -   DDS0002.PATDIAGO
003600
003700         SUMMARY REPORT          -   DDS0002.DIAGRPT
003800
003900         DUMP FILE               -   SYSOUT
004000
004100******************************************************************
004200*CHANGE LOG.
004300*
004400*   DATE      PROGRAMMER   REQUEST#    DESCRIPTION
004500*   --------  -----------  ----------  --------------------------
004600*   03/14/94  TGD          Q94-0118    ORIGINAL PROGRAM - RULES
004700*                                      R1-GRIPE THROUGH
004800*                                      R4-BRONQUITIS ONLY
004900*   07/02/94  TGD          Q94-0271    ADDED R5-MIGRANA AND
005000*                                      R6-NEUMONIA-RIESGO RULES
005100*                                      TO THE KNOWLEDGE BASE
005200*   11/29/94  AK           Q94-0402    FIXED SYMPTOM DE-DUP LOGIC
005300*                                      IN 310-ADD-ONE-SYMPTOM -
005400*                                      DUPLICATE NAMES WERE BEING
005500*                                      COUNTED AGAINST THE 6-
005600*                                      SYMPTOM CAP TWICE
005700*   02/17/95  MM           Q95-0055    ADDED THE KNOWLEDGE-BASE
005800*                                      AUDIT SEARCH SO UNKNOWN
005900*                                      SYMPTOM/RISK NAMES FROM
006000*                                      INTAKE SHOW UP ON SYSOUT
006100*                                      INSTEAD OF SILENTLY
006200*                                      FALLING OUT OF EVERY RULE
006300*   09/18/98  AK           Q98-0511    Y2K REVIEW - WS-CURRENT-
006400*                                      DATE IS DISPLAY-ONLY, NOT
006500*                                      COMPARED ACROSS CENTURY
006600*                                      BOUNDARY, NO CHANGE
006700*                                      REQUIRED, SIGNED OFF
006800*   06/05/00  MM           Q00-0093    R2-COVID EXPLANATION TEXT
006900*                                      WAS BEING TRUNCATED ON
007000*                                      THE REPORT COPY - FIELD
007100*                                      WIDTH CONFIRMED CORRECT,
007200*                                      DOWNSTREAM PRINT PROGRAM
007300*                                      WAS THE ACTUAL PROBLEM
007400*   04/11/03  TGD          Q03-0147    RAISED RISK-FACTOR AUDIT
007500*                                      LOOP LIMIT TO MATCH THE
007600*                                      3-ENTRY RISK TABLE AFTER
007700*                                      IT WAS FOUND STOPPING
007800*                                      ONE SHORT
007900******************************************************************
008000
008100 ENVIRONMENT DIVISION.
008200 CONFIGURATION SECTION.
008300 SOURCE-COMPUTER. IBM-390.
008400 OBJECT-COMPUTER. IBM-390.
008500 SPECIAL-NAMES.
008600     C01 IS TOP-OF-FORM.
008700 INPUT-OUTPUT SECTION.
008800 FILE-CONTROL.
008900     SELECT SYSOUT
009000     ASSIGN TO UT-S-SYSOUT
009100       ORGANIZATION IS SEQUENTIAL.
009200
009300     SELECT PATIENTS-FILE
009400     ASSIGN TO UT-S-PATSYMP
009500       ACCESS MODE IS SEQUENTIAL
009600       FILE STATUS IS IFCODE.
009700
009800     SELECT DIAGNOSES-FILE
009900     ASSIGN TO UT-S-PATDIAG
010000       ACCESS MODE IS SEQUENTIAL
010100       FILE STATUS IS OFCODE.
010200
010300     SELECT REPORT-FILE
010400     ASSIGN TO UT-S-DIAGRPT
010500       ACCESS MODE IS SEQUENTIAL
010600       FILE STATUS IS RFCODE.
010700
010800 DATA DIVISION.
010900 FILE SECTION.
011000 FD  SYSOUT
011100     RECORDING MODE IS F
011200     LABEL RECORDS ARE STANDARD
011300     RECORD CONTAINS 130 CHARACTERS
011400     BLOCK CONTAINS 0 RECORDS
011500     DATA RECORD IS SYSOUT-REC.
011600 01  SYSOUT-REC  PIC X(130).
011700
011800****** THIS FILE IS PASSED IN FROM THE INTAKE DESK SYSTEM
011900****** ONE RECORD PER PATIENT SEEN AND EVALUATED THIS RUN
012000 FD  PATIENTS-FILE
012100     RECORDING MODE IS F
012200     LABEL RECORDS ARE STANDARD
012300     RECORD CONTAINS 120 CHARACTERS
012400     BLOCK CONTAINS 0 RECORDS
012500     DATA RECORD IS PATIENT-SYMPTOM-REC-FD.
012600 01  PATIENT-SYMPTOM-REC-FD PIC X(120).
012700
012800****** THIS FILE CARRIES ONE RECORD FOR EVERY RULE THAT FIRED
012900****** AGAINST A PATIENT, OR ONE "SIN DIAGNOSTICO" RECORD WHEN
013000****** NO RULE FIRED - EVERY PATIENT READ PRODUCES AT LEAST ONE
013100 FD  DIAGNOSES-FILE
013200     RECORDING MODE IS F
013300     LABEL RECORDS ARE STANDARD
013400     RECORD CONTAINS 100 CHARACTERS
013500     BLOCK CONTAINS 0 RECORDS
013600     DATA RECORD IS DIAGNOSIS-REC-FD.
013700 01  DIAGNOSIS-REC-FD PIC X(100).
013800
013900 FD  REPORT-FILE
014000     RECORDING MODE IS F
014100     LABEL RECORDS ARE STANDARD
014200     RECORD CONTAINS 80 CHARACTERS
014300     BLOCK CONTAINS 0 RECORDS
014400     DATA RECORD IS REPORT-REC-FD.
014500 01  REPORT-REC-FD PIC X(80).
014600
014700 WORKING-STORAGE SECTION.
014800
014900 01  FILE-STATUS-CODES.
015000     05  IFCODE                  PIC X(2).
015100         88 CODE-READ    VALUE SPACES.
015200     05  OFCODE                  PIC X(2).
015300         88 CODE-WRITE   VALUE SPACES.
015400     05  RFCODE                  PIC X(2).
015500         88 CODE-WRITE-R VALUE SPACES.
015600
015700     COPY PATSYMP.
015800
015900     COPY DIAGREC.
016000
016100     COPY ABENDREC.
016200
016300 01  WS-COUNTERS.
016400     05  WS-PATIENTS-PROCESSED   PIC 9(5) COMP.
016500     05  WS-RECORDS-REJECTED     PIC 9(5) COMP.
016600     05  WS-TOTAL-DIAGNOSES-CT   PIC 9(5) COMP.
016700     05  WS-RULES-FIRED-CT       PIC 9(1) COMP.
016800     05  WS-REL-COUNT            PIC 9(1) COMP.
016900     05  WS-DISEASE-IDX          PIC 9(1) COMP.
017000     05  WS-SYM-COUNT            PIC 9(1) COMP.
017100     05  WS-SYM-SRC-IDX          PIC 9(1) COMP.
017200     05  WS-RISK-CHK-IDX         PIC 9(1) COMP.
017300     05  WS-CANON-SYMPTOM-CT     PIC 9(2) COMP.
017400     05  WS-CANON-RISK-CT        PIC 9(1) COMP.
017500
017600 77  WS-MORE-PATIENTS-SW         PIC X(1) VALUE "Y".
017700     88 NO-MORE-PATIENTS         VALUE "N".
017800
017900 77  WS-REJECT-SW                PIC X(1) VALUE SPACE.
018000     88 RECORD-REJECTED          VALUE "Y".
018100
018200 77  WS-DUP-FOUND-SW             PIC X(1) VALUE SPACE.
018300     88 DUPLICATE-SYMPTOM        VALUE "Y".
018400
018500 77  WS-SYMPTOM-FOUND-SW         PIC X(1) VALUE SPACE.
018600     88 SYMPTOM-FOUND            VALUE "Y".
018700
018800 77  WS-RISK-FOUND-SW            PIC X(1) VALUE SPACE.
018900     88 RISK-FOUND           VALUE "Y".
019000
019100 77  WS-COVID-EXTRA-SW           PIC X(1) VALUE SPACE.
019200     88 COVID-EXTRA-PRESENT      VALUE "Y".
019300
019400 77  WS-KB-FOUND-SW              PIC X(1) VALUE SPACE.
019500     88 KB-SYMPTOM-KNOWN         VALUE "Y".
019600
019700 77  WS-KB-RISK-FOUND-SW         PIC X(1) VALUE SPACE.
019800     88 KB-RISK-KNOWN            VALUE "Y".
019900
020000 01  WS-PATIENT-SYMPTOM-TABLE.
020100     05  WS-PATIENT-SYMPTOM OCCURS 6 TIMES
020200             INDEXED BY SYM-IDX  PIC X(12).
020300
020400 01  WS-RULE-WORK-FIELDS.
020500     05  WS-SEARCH-SYMPTOM       PIC X(12).
020600     05  WS-SEARCH-RISK          PIC X(11).
020700     05  WS-EXPLANATION-TXT      PIC X(48).
020800     05  WS-REL-TABLE.
020900         10  WS-REL-SYMPTOM OCCURS 3 TIMES PIC X(12).
021000
021100****** KNOWLEDGE-BASE TABLE OF THE TEN CANONICAL SYMPTOM NAMES
021200****** LOADED AS A LITERAL LIST THEN VIEWED AS A TABLE BELOW
021300 01  WS-CANON-SYMPTOM-LIST.
021400     05  FILLER  PIC X(12) VALUE "fiebre".
021500     05  FILLER  PIC X(12) VALUE "tos".
021600     05  FILLER  PIC X(12) VALUE "dolor cabeza".
021700     05  FILLER  PIC X(12) VALUE "fatiga".
021800     05  FILLER  PIC X(12) VALUE "dolor gargan".
021900     05  FILLER  PIC X(12) VALUE "congestion".
022000     05  FILLER  PIC X(12) VALUE "dificul resp".
022100     05  FILLER  PIC X(12) VALUE "dolor muscul".
022200     05  FILLER  PIC X(12) VALUE "nauseas".
022300     05  FILLER  PIC X(12) VALUE "perdida olfa".
022400
022500 01  WS-CANON-SYMPTOM-TABLE REDEFINES WS-CANON-SYMPTOM-LIST.
022600     05  WS-CANON-SYMPTOM-NAME OCCURS 10 TIMES
022700             INDEXED BY CANON-IDX  PIC X(12).
022800
022900****** KNOWLEDGE-BASE TABLE OF THE SIX CANONICAL RISK-FACTOR
023000****** NAMES - SAME LITERAL-LIST/REDEFINES TECHNIQUE AS ABOVE
023100 01  WS-CANON-RISK-LIST.
023200     05  FILLER  PIC X(11) VALUE "fumador".
023300     05  FILLER  PIC X(11) VALUE "diabetes".
023400     05  FILLER  PIC X(11) VALUE "hipertensio".
023500     05  FILLER  PIC X(11) VALUE "asma".
023600     05  FILLER  PIC X(11) VALUE "edad mayor6".
023700     05  FILLER  PIC X(11) VALUE "obesidad".
023800
023900 01  WS-CANON-RISK-TABLE REDEFINES WS-CANON-RISK-LIST.
024000     05  WS-CANON-RISK-NAME OCCURS 6 TIMES
024100             INDEXED BY CANON-R-IDX  PIC X(11).
024200
024300****** DISEASE NAMES IN RULE ORDER - SLOT 7 IS THE FALLBACK
024400 01  WS-DISEASE-NAME-LIST.
024500     05  FILLER  PIC X(20) VALUE "GRIPE".
024600     05  FILLER  PIC X(20) VALUE "COVID-19 SOSPECHA".
024700     05  FILLER  PIC X(20) VALUE "RESFRIADO COMUN".
024800     05  FILLER  PIC X(20) VALUE "BRONQUITIS".
024900     05  FILLER  PIC X(20) VALUE "MIGRANA".
025000     05  FILLER  PIC X(20) VALUE "NEUMONIA RIESGO".
025100     05  FILLER  PIC X(20) VALUE "SIN DIAGNOSTICO".
025200
025300 01  WS-DISEASE-NAME-TABLE REDEFINES WS-DISEASE-NAME-LIST.
025400     05  WS-DISEASE-NAME OCCURS 7 TIMES PIC X(20).
025500
025600 01  WS-DISEASE-COUNTERS.
025700     05  WS-DISEASE-COUNT OCCURS 7 TIMES PIC 9(5) COMP.
025800
025900 77  WS-CURRENT-DATE                PIC 9(6).
026000
026100 01  WS-RPT-TITLE-LINE.
026200     05  FILLER  PIC X(24) VALUE "RESUMEN DE DIAGNOSTICOS".
026300     05  FILLER  PIC X(56) VALUE SPACES.
026400
026500 01  WS-RPT-BLANK-LINE.
026600     05  FILLER  PIC X(80) VALUE SPACES.
026700
026800 01  WS-RPT-DETAIL-LINE.
026900     05  WS-RPT-DISEASE-NAME-O      PIC X(20).
027000     05  FILLER                     PIC X(05) VALUE SPACES.
027100     05  WS-RPT-DISEASE-COUNT-O     PIC ZZZ9.
027200     05  FILLER                     PIC X(51) VALUE SPACES.
027300
027400 01  WS-RPT-TOTAL-LINE.
027500     05  WS-RPT-TOTAL-LABEL-O       PIC X(30).
027600     05  FILLER                     PIC X(02) VALUE SPACES.
027700     05  WS-RPT-TOTAL-VALUE-O       PIC ZZZ,ZZ9.
027800     05  FILLER                     PIC X(41) VALUE SPACES.
027900
028000 PROCEDURE DIVISION.
028100     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
028200     PERFORM 100-MAINLINE THRU 100-EXIT
028300             UNTIL NO-MORE-PATIENTS.
028400     PERFORM 999-CLEANUP THRU 999-EXIT.
028500     MOVE +0 TO RETURN-CODE.
028600     GOBACK.
028700
028800 000-HOUSEKEEPING.
028900     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
029000     DISPLAY "******** BEGIN JOB PATDIAG ********".
029100     ACCEPT WS-CURRENT-DATE FROM DATE.
029200     INITIALIZE WS-COUNTERS, WS-DISEASE-COUNTERS.
029300     PERFORM 010-LOAD-CANON-TABLES THRU 010-EXIT.
029400     PERFORM 800-OPEN-FILES THRU 800-EXIT.
029500     PERFORM 900-READ-PATIENT THRU 900-EXIT.
029600     IF NO-MORE-PATIENTS
029700         MOVE "EMPTY PATIENT INPUT FILE" TO ABEND-REASON
029800         GO TO 1000-ABEND-RTN.
029900 000-EXIT.
030000     EXIT.
030100
030200 010-LOAD-CANON-TABLES.
030300     MOVE "010-LOAD-CANON-TABLES" TO PARA-NAME.
030400     DISPLAY "** LOADING DIAGNOSTIC KNOWLEDGE BASE **".
030500     MOVE 10 TO WS-CANON-SYMPTOM-CT.
030600     MOVE 6  TO WS-CANON-RISK-CT.
030700 010-EXIT.
030800     EXIT.
030900
031000 100-MAINLINE.
031100     MOVE "100-MAINLINE" TO PARA-NAME.
031200     PERFORM 200-EDIT-PATIENT-REC THRU 200-EXIT.
031300     IF RECORD-REJECTED
031400         ADD 1 TO WS-RECORDS-REJECTED
031500     ELSE
031600         PERFORM 300-LOAD-SYMPTOMS THRU 300-EXIT
031700         PERFORM 340-AUDIT-RISK-FACTORS THRU 340-EXIT
031800         PERFORM 400-EVALUATE-RULES THRU 400-EXIT
031900         ADD 1 TO WS-PATIENTS-PROCESSED.
032000     PERFORM 900-READ-PATIENT THRU 900-EXIT.
032100 100-EXIT.
032200     EXIT.
032300
032400****** VALIDATION - BLANK PATIENT-ID OR ZERO SYMPTOM-COUNT
032500****** REJECTS THE RECORD, NO DIAGNOSIS IS ATTEMPTED FOR IT
032600 200-EDIT-PATIENT-REC.
032700     MOVE "200-EDIT-PATIENT-REC" TO PARA-NAME.
032800     MOVE "N" TO WS-REJECT-SW.
032900     IF PS-PATIENT-ID = SPACES
033000         MOVE "Y" TO WS-REJECT-SW
033100         GO TO 200-EXIT.
033200     IF PS-SYMPTOM-COUNT = ZERO
033300         MOVE "Y" TO WS-REJECT-SW
033400         GO TO 200-EXIT.
033500 200-EXIT.
033600     EXIT.
033700
033800****** BUILDS THE PATIENT'S DISTINCT SYMPTOM TABLE, DROPPING
033900****** DUPLICATE NAMES AND CAPPING AT 6 - SEE 11/29/94 FIX
034000 300-LOAD-SYMPTOMS.
034100     MOVE "300-LOAD-SYMPTOMS" TO PARA-NAME.
034200     MOVE ZERO TO WS-SYM-COUNT.
034300     MOVE SPACES TO WS-PATIENT-SYMPTOM-TABLE.
034400     PERFORM 310-ADD-ONE-SYMPTOM THRU 310-EXIT
034500         VARYING WS-SYM-SRC-IDX FROM 1 BY 1
034600         UNTIL WS-SYM-SRC-IDX > PS-SYMPTOM-COUNT
034700            OR WS-SYM-SRC-IDX > 6.
034800 300-EXIT.
034900     EXIT.
035000
035100 310-ADD-ONE-SYMPTOM.
035200     IF PS-SYMPTOM-NAME(WS-SYM-SRC-IDX) = SPACES
035300         GO TO 310-EXIT.
035400     PERFORM 320-SYMPTOM-SEEN-CHECK THRU 320-EXIT.
035500     IF DUPLICATE-SYMPTOM
035600         GO TO 310-EXIT.
035700     IF WS-SYM-COUNT = 6
035800         GO TO 310-EXIT.
035900     ADD 1 TO WS-SYM-COUNT.
036000     MOVE PS-SYMPTOM-NAME(WS-SYM-SRC-IDX)
036100             TO WS-PATIENT-SYMPTOM(WS-SYM-COUNT).
036200     PERFORM 330-AUDIT-AGAINST-KB THRU 330-EXIT.
036300 310-EXIT.
036400     EXIT.
036500
036600 320-SYMPTOM-SEEN-CHECK.
036700     MOVE "N" TO WS-DUP-FOUND-SW.
036800     SET SYM-IDX TO 1.
036900     SEARCH WS-PATIENT-SYMPTOM
037000         AT END
037100             MOVE "N" TO WS-DUP-FOUND-SW
037200         WHEN WS-PATIENT-SYMPTOM(SYM-IDX) =
037300                 PS-SYMPTOM-NAME(WS-SYM-SRC-IDX)
037400             MOVE "Y" TO WS-DUP-FOUND-SW
037500     END-SEARCH.
037600 320-EXIT.
037700     EXIT.
037800
037900****** ADDED 02/17/95 MM - TRACE UNKNOWN SYMPTOM NAMES FROM
038000****** INTAKE AGAINST THE KNOWLEDGE BASE, DOES NOT REJECT THEM
038100 330-AUDIT-AGAINST-KB.
038200     MOVE "330-AUDIT-AGAINST-KB" TO PARA-NAME.
038300     SET CANON-IDX TO 1.
038400     MOVE "N" TO WS-KB-FOUND-SW.
038500     SEARCH WS-CANON-SYMPTOM-NAME
038600         AT END
038700             MOVE "N" TO WS-KB-FOUND-SW
038800         WHEN WS-CANON-SYMPTOM-NAME(CANON-IDX) =
038900                 PS-SYMPTOM-NAME(WS-SYM-SRC-IDX)
039000             MOVE "Y" TO WS-KB-FOUND-SW
039100     END-SEARCH.
039200     IF NOT KB-SYMPTOM-KNOWN
039300         DISPLAY "** UNRECOGNIZED SYMPTOM ON KB SEARCH **"
039400         DISPLAY PS-SYMPTOM-NAME(WS-SYM-SRC-IDX).
039500 330-EXIT.
039600     EXIT.
039700
039800****** SAME KB AUDIT, RISK-FACTOR SIDE - LIMIT RAISED TO 3
039900****** 04/11/03 TGD, SEE CHANGE LOG
040000 340-AUDIT-RISK-FACTORS.
040100     MOVE "340-AUDIT-RISK-FACTORS" TO PARA-NAME.
040200     IF PS-RISK-COUNT = ZERO
040300         GO TO 340-EXIT.
040400     PERFORM 345-AUDIT-ONE-RISK THRU 345-EXIT
040500         VARYING WS-RISK-CHK-IDX FROM 1 BY 1
040600         UNTIL WS-RISK-CHK-IDX > PS-RISK-COUNT
040700            OR WS-RISK-CHK-IDX > 3.
040800 340-EXIT.
040900     EXIT.
041000
041100 345-AUDIT-ONE-RISK.
041200     IF PS-RISK-FACTOR(WS-RISK-CHK-IDX) = SPACES
041300         GO TO 345-EXIT.
041400     SET CANON-R-IDX TO 1.
041500     MOVE "N" TO WS-KB-RISK-FOUND-SW.
041600     SEARCH WS-CANON-RISK-NAME
041700         AT END
041800             MOVE "N" TO WS-KB-RISK-FOUND-SW
041900         WHEN WS-CANON-RISK-NAME(CANON-R-IDX) =
042000                 PS-RISK-FACTOR(WS-RISK-CHK-IDX)
042100             MOVE "Y" TO WS-KB-RISK-FOUND-SW
042200     END-SEARCH.
042300     IF NOT KB-RISK-KNOWN
042400         DISPLAY "** UNRECOGNIZED RISK FACTOR ON KB SEARCH **"
042500         DISPLAY PS-RISK-FACTOR(WS-RISK-CHK-IDX).
042600 345-EXIT.
042700     EXIT.
042800
042900 350-CHECK-SYMPTOM.
043000     MOVE "N" TO WS-SYMPTOM-FOUND-SW.
043100     SET SYM-IDX TO 1.
043200     SEARCH WS-PATIENT-SYMPTOM
043300         AT END
043400             MOVE "N" TO WS-SYMPTOM-FOUND-SW
043500         WHEN WS-PATIENT-SYMPTOM(SYM-IDX) = WS-SEARCH-SYMPTOM
043600             MOVE "Y" TO WS-SYMPTOM-FOUND-SW
043700     END-SEARCH.
043800 350-EXIT.
043900     EXIT.
044000
044100 360-CHECK-RISK-FACTOR.
044200     MOVE "N" TO WS-RISK-FOUND-SW.
044300     SET RISK-IDX TO 1.
044400     SEARCH PS-RISK-FACTOR
044500         AT END
044600             MOVE "N" TO WS-RISK-FOUND-SW
044700         WHEN PS-RISK-FACTOR(RISK-IDX) = WS-SEARCH-RISK
044800             MOVE "Y" TO WS-RISK-FOUND-SW
044900     END-SEARCH.
045000 360-EXIT.
045100     EXIT.
045200
045300****** APPLIES EVERY RULE IN THE KNOWLEDGE BASE IN ORDER -
045400****** SEVERAL MAY FIRE FOR THE SAME PATIENT
045500 400-EVALUATE-RULES.
045600     MOVE "400-EVALUATE-RULES" TO PARA-NAME.
045700     MOVE ZERO TO WS-RULES-FIRED-CT.
045800     PERFORM 410-RULE-R1-GRIPE THRU 410-EXIT.
045900     PERFORM 420-RULE-R2-COVID THRU 420-EXIT.
046000     PERFORM 430-RULE-R3-RESFRIADO THRU 430-EXIT.
046100     PERFORM 440-RULE-R4-BRONQUITIS THRU 440-EXIT.
046200     PERFORM 450-RULE-R5-MIGRANA THRU 450-EXIT.
046300     PERFORM 460-RULE-R6-NEUMONIA THRU 460-EXIT.
046400     IF WS-RULES-FIRED-CT = ZERO
046500         PERFORM 470-NO-RULE-FIRED THRU 470-EXIT.
046600 400-EXIT.
046700     EXIT.
046800
046900****** R1-GRIPE - FIEBRE + TOS + DOLOR MUSCUL, 7 DAYS OR LESS
047000 410-RULE-R1-GRIPE.
047100     MOVE "410-RULE-R1-GRIPE" TO PARA-NAME.
047200     MOVE "fiebre" TO WS-SEARCH-SYMPTOM.
047300     PERFORM 350-CHECK-SYMPTOM THRU 350-EXIT.
047400     IF NOT SYMPTOM-FOUND
047500         GO TO 410-EXIT.
047600     MOVE "tos" TO WS-SEARCH-SYMPTOM.
047700     PERFORM 350-CHECK-SYMPTOM THRU 350-EXIT.
047800     IF NOT SYMPTOM-FOUND
047900         GO TO 410-EXIT.
048000     MOVE "dolor muscul" TO WS-SEARCH-SYMPTOM.
048100     PERFORM 350-CHECK-SYMPTOM THRU 350-EXIT.
048200     IF NOT SYMPTOM-FOUND
048300         GO TO 410-EXIT.
048400     IF PS-DURATION-DAYS > 7
048500         GO TO 410-EXIT.
048600     MOVE 3 TO WS-REL-COUNT.
048700     MOVE "fiebre"       TO WS-REL-SYMPTOM(1).
048800     MOVE "tos"          TO WS-REL-SYMPTOM(2).
048900     MOVE "dolor muscul" TO WS-REL-SYMPTOM(3).
049000     MOVE 1 TO WS-DISEASE-IDX.
049100     MOVE "Cuadro viral agudo compatible con gripe"
049200             TO WS-EXPLANATION-TXT.
049300     ADD 1 TO WS-RULES-FIRED-CT, WS-TOTAL-DIAGNOSES-CT.
049400     PERFORM 480-WRITE-DIAGNOSIS-REC THRU 480-EXIT.
049500 410-EXIT.
049600     EXIT.
049700
049800****** R2-COVID - FIEBRE + TOS + (PERDIDA OLFA OR DIFICUL RESP)
049900 420-RULE-R2-COVID.
050000     MOVE "420-RULE-R2-COVID" TO PARA-NAME.
050100     MOVE "fiebre" TO WS-SEARCH-SYMPTOM.
050200     PERFORM 350-CHECK-SYMPTOM THRU 350-EXIT.
050300     IF NOT SYMPTOM-FOUND
050400         GO TO 420-EXIT.
050500     MOVE "tos" TO WS-SEARCH-SYMPTOM.
050600     PERFORM 350-CHECK-SYMPTOM THRU 350-EXIT.
050700     IF NOT SYMPTOM-FOUND
050800         GO TO 420-EXIT.
050900     MOVE "N" TO WS-COVID-EXTRA-SW.
051000     MOVE 2 TO WS-REL-COUNT.
051100     MOVE "fiebre" TO WS-REL-SYMPTOM(1).
051200     MOVE "tos"    TO WS-REL-SYMPTOM(2).
051300     MOVE "perdida olfa" TO WS-SEARCH-SYMPTOM.
051400     PERFORM 350-CHECK-SYMPTOM THRU 350-EXIT.
051500     IF SYMPTOM-FOUND
051600         ADD 1 TO WS-REL-COUNT
051700         MOVE "perdida olfa" TO WS-REL-SYMPTOM(WS-REL-COUNT)
051800         MOVE "Y" TO WS-COVID-EXTRA-SW.
051900     MOVE "dificul resp" TO WS-SEARCH-SYMPTOM.
052000     PERFORM 350-CHECK-SYMPTOM THRU 350-EXIT.
052100     IF SYMPTOM-FOUND AND WS-REL-COUNT < 3
052200         ADD 1 TO WS-REL-COUNT
052300         MOVE "dificul resp" TO WS-REL-SYMPTOM(WS-REL-COUNT)
052400         MOVE "Y" TO WS-COVID-EXTRA-SW.
052500     IF SYMPTOM-FOUND AND WS-REL-COUNT = 3
052600         MOVE "Y" TO WS-COVID-EXTRA-SW.
052700     IF NOT COVID-EXTRA-PRESENT
052800         GO TO 420-EXIT.
052900     MOVE 2 TO WS-DISEASE-IDX.
053000     MOVE "Sospecha COVID-19, requiere prueba"
053100             TO WS-EXPLANATION-TXT.
053200     ADD 1 TO WS-RULES-FIRED-CT, WS-TOTAL-DIAGNOSES-CT.
053300     PERFORM 480-WRITE-DIAGNOSIS-REC THRU 480-EXIT.
053400 420-EXIT.
053500     EXIT.
053600
053700****** R3-RESFRIADO - CONGESTION + DOLOR GARGAN, NO FIEBRE,
053800****** 10 DAYS OR LESS
053900 430-RULE-R3-RESFRIADO.
054000     MOVE "430-RULE-R3-RESFRIADO" TO PARA-NAME.
054100     MOVE "congestion" TO WS-SEARCH-SYMPTOM.
054200     PERFORM 350-CHECK-SYMPTOM THRU 350-EXIT.
054300     IF NOT SYMPTOM-FOUND
054400         GO TO 430-EXIT.
054500     MOVE "dolor gargan" TO WS-SEARCH-SYMPTOM.
054600     PERFORM 350-CHECK-SYMPTOM THRU 350-EXIT.
054700     IF NOT SYMPTOM-FOUND
054800         GO TO 430-EXIT.
054900     MOVE "fiebre" TO WS-SEARCH-SYMPTOM.
055000     PERFORM 350-CHECK-SYMPTOM THRU 350-EXIT.
055100     IF SYMPTOM-FOUND
055200         GO TO 430-EXIT.
055300     IF PS-DURATION-DAYS > 10
055400         GO TO 430-EXIT.
055500     MOVE 2 TO WS-REL-COUNT.
055600     MOVE "congestion"   TO WS-REL-SYMPTOM(1).
055700     MOVE "dolor gargan" TO WS-REL-SYMPTOM(2).
055800     MOVE 3 TO WS-DISEASE-IDX.
055900     MOVE "Resfriado comun leve" TO WS-EXPLANATION-TXT.
056000     ADD 1 TO WS-RULES-FIRED-CT, WS-TOTAL-DIAGNOSES-CT.
056100     PERFORM 480-WRITE-DIAGNOSIS-REC THRU 480-EXIT.
056200 430-EXIT.
056300     EXIT.
056400
056500****** R4-BRONQUITIS - TOS OVER 10 DAYS WITH A SMOKING OR
056600****** ASTHMA RISK FACTOR
056700 440-RULE-R4-BRONQUITIS.
056800     MOVE "440-RULE-R4-BRONQUITIS" TO PARA-NAME.
056900     MOVE "tos" TO WS-SEARCH-SYMPTOM.
057000     PERFORM 350-CHECK-SYMPTOM THRU 350-EXIT.
057100     IF NOT SYMPTOM-FOUND
057200         GO TO 440-EXIT.
057300     IF PS-DURATION-DAYS NOT > 10
057400         GO TO 440-EXIT.
057500     MOVE "fumador" TO WS-SEARCH-RISK.
057600     PERFORM 360-CHECK-RISK-FACTOR THRU 360-EXIT.
057700     IF RISK-FOUND
057800         GO TO 440-FIRE.
057900     MOVE "asma" TO WS-SEARCH-RISK.
058000     PERFORM 360-CHECK-RISK-FACTOR THRU 360-EXIT.
058100     IF NOT RISK-FOUND
058200         GO TO 440-EXIT.
058300 440-FIRE.
058400     MOVE 1 TO WS-REL-COUNT.
058500     MOVE "tos" TO WS-REL-SYMPTOM(1).
058600     MOVE 4 TO WS-DISEASE-IDX.
058700     MOVE "Tos persistente con factor de riesgo"
058800             TO WS-EXPLANATION-TXT.
058900     ADD 1 TO WS-RULES-FIRED-CT, WS-TOTAL-DIAGNOSES-CT.
059000     PERFORM 480-WRITE-DIAGNOSIS-REC THRU 480-EXIT.
059100 440-EXIT.
059200     EXIT.
059300
059400****** R5-MIGRANA - DOLOR CABEZA + NAUSEAS, NO FIEBRE
059500 450-RULE-R5-MIGRANA.
059600     MOVE "450-RULE-R5-MIGRANA" TO PARA-NAME.
059700     MOVE "dolor cabeza" TO WS-SEARCH-SYMPTOM.
059800     PERFORM 350-CHECK-SYMPTOM THRU 350-EXIT.
059900     IF NOT SYMPTOM-FOUND
060000         GO TO 450-EXIT.
060100     MOVE "nauseas" TO WS-SEARCH-SYMPTOM.
060200     PERFORM 350-CHECK-SYMPTOM THRU 350-EXIT.
060300     IF NOT SYMPTOM-FOUND
060400         GO TO 450-EXIT.
060500     MOVE "fiebre" TO WS-SEARCH-SYMPTOM.
060600     PERFORM 350-CHECK-SYMPTOM THRU 350-EXIT.
060700     IF SYMPTOM-FOUND
060800         GO TO 450-EXIT.
060900     MOVE 2 TO WS-REL-COUNT.
061000     MOVE "dolor cabeza" TO WS-REL-SYMPTOM(1).
061100     MOVE "nauseas"      TO WS-REL-SYMPTOM(2).
061200     MOVE 5 TO WS-DISEASE-IDX.
061300     MOVE "Cefalea con nauseas sugiere migrana"
061400             TO WS-EXPLANATION-TXT.
061500     ADD 1 TO WS-RULES-FIRED-CT, WS-TOTAL-DIAGNOSES-CT.
061600     PERFORM 480-WRITE-DIAGNOSIS-REC THRU 480-EXIT.
061700 450-EXIT.
061800     EXIT.
061900
062000****** R6-NEUMONIA-RIESGO - FIEBRE + DIFICUL RESP WITH AGE,
062100****** DIABETES OR HIPERTENSION RISK
062200 460-RULE-R6-NEUMONIA.
062300     MOVE "460-RULE-R6-NEUMONIA" TO PARA-NAME.
062400     MOVE "fiebre" TO WS-SEARCH-SYMPTOM.
062500     PERFORM 350-CHECK-SYMPTOM THRU 350-EXIT.
062600     IF NOT SYMPTOM-FOUND
062700         GO TO 460-EXIT.
062800     MOVE "dificul resp" TO WS-SEARCH-SYMPTOM.
062900     PERFORM 350-CHECK-SYMPTOM THRU 350-EXIT.
063000     IF NOT SYMPTOM-FOUND
063100         GO TO 460-EXIT.
063200     MOVE "edad mayor6" TO WS-SEARCH-RISK.
063300     PERFORM 360-CHECK-RISK-FACTOR THRU 360-EXIT.
063400     IF RISK-FOUND
063500         GO TO 460-FIRE.
063600     MOVE "diabetes" TO WS-SEARCH-RISK.
063700     PERFORM 360-CHECK-RISK-FACTOR THRU 360-EXIT.
063800     IF RISK-FOUND
063900         GO TO 460-FIRE.
064000     MOVE "hipertensio" TO WS-SEARCH-RISK.
064100     PERFORM 360-CHECK-RISK-FACTOR THRU 360-EXIT.
064200     IF NOT RISK-FOUND
064300         GO TO 460-EXIT.
064400 460-FIRE.
064500     MOVE 2 TO WS-REL-COUNT.
064600     MOVE "fiebre"       TO WS-REL-SYMPTOM(1).
064700     MOVE "dificul resp" TO WS-REL-SYMPTOM(2).
064800     MOVE 6 TO WS-DISEASE-IDX.
064900     MOVE "Riesgo de neumonia, atencion urgente"
065000             TO WS-EXPLANATION-TXT.
065100     ADD 1 TO WS-RULES-FIRED-CT, WS-TOTAL-DIAGNOSES-CT.
065200     PERFORM 480-WRITE-DIAGNOSIS-REC THRU 480-EXIT.
065300 460-EXIT.
065400     EXIT.
065500
065600****** NO RULE MATCHED THIS PATIENT - PLACEHOLDER DIAGNOSIS
065700 470-NO-RULE-FIRED.
065800     MOVE "470-NO-RULE-FIRED" TO PARA-NAME.
065900     MOVE ZERO TO WS-REL-COUNT.
066000     MOVE 7 TO WS-DISEASE-IDX.
066100     MOVE "Consultar medico general" TO WS-EXPLANATION-TXT.
066200     PERFORM 480-WRITE-DIAGNOSIS-REC THRU 480-EXIT.
066300 470-EXIT.
066400     EXIT.
066500
066600 480-WRITE-DIAGNOSIS-REC.
066700     MOVE "480-WRITE-DIAGNOSIS-REC" TO PARA-NAME.
066800     MOVE PS-PATIENT-ID TO DG-PATIENT-ID.
066900     MOVE WS-DISEASE-NAME(WS-DISEASE-IDX) TO DG-DISEASE-NAME.
067000     MOVE WS-EXPLANATION-TXT TO DG-EXPLANATION.
067100     CALL "RELSYMB" USING WS-REL-COUNT, WS-REL-TABLE,
067200             DG-RELEVANT-SYMPTOMS.
067300     WRITE DIAGNOSIS-REC-FD FROM WS-DIAGNOSIS-REC.
067400     ADD 1 TO WS-DISEASE-COUNT(WS-DISEASE-IDX).
067500 480-EXIT.
067600     EXIT.
067700
067800 800-OPEN-FILES.
067900     MOVE "800-OPEN-FILES" TO PARA-NAME.
068000     OPEN INPUT PATIENTS-FILE.
068100     OPEN OUTPUT DIAGNOSES-FILE, REPORT-FILE, SYSOUT.
068200 800-EXIT.
068300     EXIT.
068400
068500 850-CLOSE-FILES.
068600     MOVE "850-CLOSE-FILES" TO PARA-NAME.
068700     CLOSE PATIENTS-FILE, DIAGNOSES-FILE, REPORT-FILE, SYSOUT.
068800 850-EXIT.
068900     EXIT.
069000
069100 900-READ-PATIENT.
069200     READ PATIENTS-FILE INTO WS-PATIENT-SYMPTOM-REC
069300         AT END MOVE "N" TO WS-MORE-PATIENTS-SW
069400         GO TO 900-EXIT
069500     END-READ.
069600 900-EXIT.
069700     EXIT.
069800
069900 999-CLEANUP.
070000     MOVE "999-CLEANUP" TO PARA-NAME.
070100     PERFORM 910-WRITE-REPORT-HDR THRU 910-EXIT.
070200     PERFORM 920-WRITE-DISEASE-LINE THRU 920-EXIT
070300         VARYING WS-DISEASE-IDX FROM 1 BY 1
070400         UNTIL WS-DISEASE-IDX > 7.
070500     PERFORM 930-WRITE-TOTALS THRU 930-EXIT.
070600     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
070700     DISPLAY "** PATIENTS PROCESSED **".
070800     DISPLAY WS-PATIENTS-PROCESSED.
070900     DISPLAY "** RECORDS REJECTED **".
071000     DISPLAY WS-RECORDS-REJECTED.
071100     DISPLAY "** TOTAL DIAGNOSES **".
071200     DISPLAY WS-TOTAL-DIAGNOSES-CT.
071300     DISPLAY "******** NORMAL END OF JOB PATDIAG ********".
071400 999-EXIT.
071500     EXIT.
071600
071700 910-WRITE-REPORT-HDR.
071800     MOVE "910-WRITE-REPORT-HDR" TO PARA-NAME.
071900     WRITE REPORT-REC-FD FROM WS-RPT-TITLE-LINE
072000         AFTER ADVANCING TOP-OF-FORM.
072100     WRITE REPORT-REC-FD FROM WS-RPT-BLANK-LINE
072200         AFTER ADVANCING 1 LINE.
072300 910-EXIT.
072400     EXIT.
072500
072600 920-WRITE-DISEASE-LINE.
072700     MOVE "920-WRITE-DISEASE-LINE" TO PARA-NAME.
072800     MOVE WS-DISEASE-NAME(WS-DISEASE-IDX)
072900             TO WS-RPT-DISEASE-NAME-O.
073000     MOVE WS-DISEASE-COUNT(WS-DISEASE-IDX)
073100             TO WS-RPT-DISEASE-COUNT-O.
073200     WRITE REPORT-REC-FD FROM WS-RPT-DETAIL-LINE
073300         AFTER ADVANCING 1 LINE.
073400 920-EXIT.
073500     EXIT.
073600
073700 930-WRITE-TOTALS.
073800     MOVE "930-WRITE-TOTALS" TO PARA-NAME.
073900     WRITE REPORT-REC-FD FROM WS-RPT-BLANK-LINE
074000         AFTER ADVANCING 1 LINE.
074100     MOVE "PATIENTS PROCESSED" TO WS-RPT-TOTAL-LABEL-O.
074200     MOVE WS-PATIENTS-PROCESSED TO WS-RPT-TOTAL-VALUE-O.
074300     WRITE REPORT-REC-FD FROM WS-RPT-TOTAL-LINE
074400         AFTER ADVANCING 1 LINE.
074500     MOVE "RECORDS REJECTED" TO WS-RPT-TOTAL-LABEL-O.
074600     MOVE WS-RECORDS-REJECTED TO WS-RPT-TOTAL-VALUE-O.
074700     WRITE REPORT-REC-FD FROM WS-RPT-TOTAL-LINE
074800         AFTER ADVANCING 1 LINE.
074900     MOVE "TOTAL DIAGNOSES EMITTED" TO WS-RPT-TOTAL-LABEL-O.
075000     MOVE WS-TOTAL-DIAGNOSES-CT TO WS-RPT-TOTAL-VALUE-O.
075100     WRITE REPORT-REC-FD FROM WS-RPT-TOTAL-LINE
075200         AFTER ADVANCING 1 LINE.
075300 930-EXIT.
075400     EXIT.
075500
075600 1000-ABEND-RTN.
075700     WRITE SYSOUT-REC FROM ABEND-REC.
075800     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
075900     DISPLAY "*** ABNORMAL END OF JOB-PATDIAG ***" UPON CONSOLE.
076000     DIVIDE ZERO-VAL INTO ONE-VAL.
