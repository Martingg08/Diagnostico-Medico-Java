000100******************************************************************
000200*    ABENDREC  -  ABEND TRACE RECORD                             *
000300*                                                                *
000400*    WRITTEN TO SYSOUT JUST AHEAD OF A FORCED HARD ABEND SO THE  *
000500*    ON-CALL PROGRAMMER CAN SEE WHERE AND WHY WITHOUT PULLING A  *
000600*    DUMP.  SAME SHAPE THE SHOP USES ON EVERY BATCH DRIVER.      *
000700******************************************************************
000800 01  ABEND-REC.
000900     05  FILLER                  PIC X(10) VALUE "*ABEND*  ".
001000     05  PARA-NAME               PIC X(20).
001100     05  ABEND-REASON            PIC X(40).
001200     05  EXPECTED-VAL            PIC X(15).
001300     05  ACTUAL-VAL              PIC X(15).
001400     05  FILLER                  PIC X(30) VALUE SPACES.
001500
001600 01  ABEND-CONSTANTS.
001700     05  ZERO-VAL                PIC 9(1) COMP VALUE 0.
001800     05  ONE-VAL                 PIC 9(1) COMP VALUE 1.
