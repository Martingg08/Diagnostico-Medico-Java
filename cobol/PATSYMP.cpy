000100******************************************************************
000200*    PATSYMP  -  PATIENT SYMPTOM INTAKE RECORD                  *
000300*                                                                *
000400*    ONE RECORD PER PATIENT, KEYED ONLY BY PS-PATIENT-ID.        *
000500*    BUILT BY THE INTAKE CLERKS FROM THE WALK-IN SYMPTOM FORM.   *
000600*    FIXED LENGTH 120 - EVERY BYTE IS ACCOUNTED FOR BY THE       *
000700*    INTAKE FORM LAYOUT SO THIS RECORD CARRIES NO FILLER.        *
000800******************************************************************
000900 01  WS-PATIENT-SYMPTOM-REC.
001000     05  PS-PATIENT-ID           PIC X(08).
001100     05  PS-DURATION-DAYS        PIC 9(03).
001200     05  PS-SYMPTOM-COUNT        PIC 9(02).
001300     05  PS-SYMPTOM-TABLE OCCURS 6 TIMES
001400             INDEXED BY PS-SYM-IDX.
001500         10  PS-SYMPTOM-NAME     PIC X(12).
001600     05  PS-RISK-COUNT           PIC 9(02).
001700     05  PS-RISK-TABLE OCCURS 3 TIMES
001800             INDEXED BY RISK-IDX.
001900         10  PS-RISK-FACTOR      PIC X(11).
