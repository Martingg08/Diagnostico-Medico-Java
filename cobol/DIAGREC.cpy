000100******************************************************************
000200*    DIAGREC  -  DIAGNOSIS OUTPUT RECORD                        *
000300*                                                                *
000400*    ONE RECORD FOR EACH RULE THAT FIRES AGAINST A PATIENT, OR   *
000500*    ONE "SIN DIAGNOSTICO" RECORD WHEN NO RULE FIRES.  FIXED     *
000600*    LENGTH 100 - NO FILLER NEEDED, THE FOUR FIELDS FILL THE     *
000700*    RECORD EXACTLY.                                             *
000800******************************************************************
000900 01  WS-DIAGNOSIS-REC.
001000     05  DG-PATIENT-ID           PIC X(08).
001100     05  DG-DISEASE-NAME         PIC X(20).
001200     05  DG-EXPLANATION          PIC X(48).
001300     05  DG-RELEVANT-SYMPTOMS    PIC X(24).
